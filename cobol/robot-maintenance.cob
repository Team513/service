000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    robot-maintenance.
000400 AUTHOR.        T. OKAFOR.
000500 INSTALLATION.  DISTRIBUTION CENTER 4 - WAREHOUSE SYSTEMS.
000600 DATE-WRITTEN.  11/14/2002.
000700 DATE-COMPILED.
000800 SECURITY.      UNAUTHORIZED DISCLOSURE SUBJECT TO DISCIPLINE.
000900*-----------------------------------------------------------------
001000*  ROBOT-MAINTENANCE
001100*  Applies the nightly ROBOT-TRAN-FILE against the robot fleet
001200*  master (ROBOT-FILE) and writes the updated fleet to
001300*  ROBOT-NEW-FILE.  Four transaction types: add a robot, change
001400*  a robot's status, post a completed-order count, delete a
001500*  robot.  Every accepted robot is also written to the
001600*  end-of-job fleet listing (ROBOT-REPORT-FILE); rejects go to
001700*  ROBOT-REJECT-FILE with a one-line reason.
001800*
001900*  CHANGE LOG
002000*    11/14/2002  T.OKAFOR    Original cut for the automated
002100*                            picking project.  AWD-0118.
002200*    02/27/2003  T.OKAFOR    Added the completed-order-count
002300*                            transaction (action code O).  Floor
002400*                            wanted the count postable without a
002500*                            full status change.  AWD-0133.
002600*    06/09/2003  M.SANGER    Added free-text ROB-ERRORS so the
002700*                            floor can annotate a problem robot
002800*                            without opening a help-desk ticket.
002900*                            AWD-0151.
003000*    09/02/2003  M.SANGER    Status-update now rejects a move to
003100*                            IN_PROGRESS when no current order is
003200*                            on the transaction.  AWD-0162.
003300*    03/18/2004  R.NUSSBAUM  Status-update now blanks the current
003400*                            order automatically when the new
003500*                            status is IDLE or COMPLETED - floor
003600*                            kept forgetting to clear it by hand.
003700*                            AWD-0179.
003800*    08/11/2004  T.OKAFOR    Add now rejects IDLE/COMPLETED robots
003900*                            that arrive with a current order
004000*                            already populated.  AWD-0191.
004100*    01/06/2005  M.SANGER    Status value is folded to upper case
004200*                            before the compare so a transaction
004300*                            punched in mixed case is no longer
004400*                            rejected outright.  Stored value is
004500*                            left exactly as supplied.  AWD-0204.
004600*    07/19/2006  R.NUSSBAUM  Reject reason text widened from 40
004700*                            to 60 so the whole validation message
004800*                            fits on one line.  AWD-0233.
004900*    02/08/1999  T.OKAFOR    Y2K READINESS - CTL-LAST-RUN-DATE and
005000*                            all date fields reviewed; this
005100*                            program carries no two-digit year
005200*                            fields.  No changes required.
005300*                            AWD-0109.
005400*    09/14/2009  J.PELLETIER ROBOT-FILE/ROBOT-NEW-FILE re-cut as
005500*                            line sequential - this shop's
005600*                            GnuCOBOL cut dropped ISAM support,
005700*                            so the indexed-lookup CRUD became a
005800*                            load-to-table-and-scan CRUD.  The
005900*                            transaction pass now produces a
006000*                            whole new master instead of
006100*                            rewriting records in place.
006200*                            AWD-0288.
006300*    04/02/2012  R.NUSSBAUM  End-of-job listing now shows the
006400*                            accept/reject totals under the
006500*                            fleet listing per audit request.
006600*                            AWD-0301.
006700*    08/30/2013  J.PELLETIER Add now assigns the new ROBOT-ID
006800*                            itself off CONTROL-FILE instead of
006900*                            trusting the ID punched on the
007000*                            transaction - matches how
007100*                            order-processing mints an
007200*                            ORDER-ID.  CONTROL-FILE is rewritten
007300*                            once at end of job.  AWD-0315.
007400*    2016-02-19  R.NUSSBAUM  Status-update no longer lets a junk
007500*                            order-id on the transaction stamp
007600*                            over the robot's own current-order-
007700*                            id - the IN_PROGRESS check and the
007800*                            non-IDLE/COMPLETED write both now
007900*                            read the stored value off ROBOT-FILE
008000*                            instead.  Also rejects a negative
008100*                            completed-orders count on Add and on
008200*                            the count-update transaction
008300*                            (RT-COMPLETED-ORDERS in FDROBOT.CBL
008400*                            was signed for this).  AWD-0346.
008500*    2016-05-03  R.NUSSBAUM  Transaction pass re-cut from a primed
008600*                            read ahead of a structured PERFORM
008700*                            UNTIL to one paragraph range,
008800*                            300-PROCESS-ONE-TRANSACTION THRU
008900*                            300-EXIT, that reads, dispatches and
009000*                            loops back on itself with GO TO -
009100*                            this is how the shop's older indexed-
009200*                            file CRUD always handled end of file,
009300*                            and audit asked that the three
009400*                            nightly maintenance steps read alike
009500*                            again.  AWD-0351.
009600*-----------------------------------------------------------------
009700 ENVIRONMENT DIVISION.
009800 CONFIGURATION SECTION.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM.
010100
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400
010500*    SLROBOT.CBL carries the SELECT clauses for ROBOT-FILE,
010600*    ROBOT-NEW-FILE, ROBOT-TRAN-FILE, ROBOT-REJECT-FILE and
010700*    ROBOT-REPORT-FILE; SLCNTRL.CBL carries CONTROL-FILE.  Both
010800*    are shared with the other two nightly maintenance programs.
010900     COPY "SLROBOT.CBL".
011000     COPY "SLCNTRL.CBL".
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400
011500*    Record layouts for every file named in the SELECT clauses
011600*    above - FDROBOT.CBL also carries the ROBOT-TRAN-RECORD and
011700*    ROBOT-REJECT-RECORD layouts this program reads and writes.
011800     COPY "FDROBOT.CBL".
011900     COPY "FDCNTRL.CBL".
012000
012100 WORKING-STORAGE SECTION.
012200
012300*    WKROBOT.CBL is the in-memory fleet table (WS-ROBOT-ENTRY
012400*    OCCURS, WS-ROBOT-COUNT, the ASSIGN-NEXT-ROBOT-ID counters and
012500*    the LOOK-FOR-ROBOT-RECORD search fields) - see
012600*    PL-LOOK-FOR-ROBOT-RECORD.CBL and PL-ASSIGN-NEXT-ID.CBL for
012700*    the paragraphs that work against it.  WSGENRL.CBL carries the
012800*    run-total counters and the status-fold scratch field shared
012900*    by all three nightly programs.
013000     COPY "WKROBOT.CBL".
013100     COPY "WSGENRL.CBL".
013200
013300*    End-of-file switches for the two input streams this program
013400*    reads - the fleet master (loaded once, to the table) and the
013500*    transaction file (read one at a time, see 300 below).
013600 01  W-EOF-ROBOT-MASTR           PIC X VALUE "N".
013700     88  END-OF-ROBOT-MASTR          VALUE "Y".
013800
013900 01  W-EOF-ROBOT-TRAN            PIC X VALUE "N".
014000     88  END-OF-ROBOT-TRAN           VALUE "Y".
014100
014200*    Set "Y" by whichever 3xx paragraph finds a problem with the
014300*    transaction in hand; 300 tests it once, after the EVALUATE,
014400*    to decide whether the transaction goes to ROBOT-REJECT-FILE.
014500 01  W-REJECT-THIS-ONE           PIC X VALUE "N".
014600     88  REJECT-THIS-ONE             VALUE "Y".
014700
014800 77  MSG-REJECT-REASON           PIC X(60).
014900
015000*    Not referenced by this cut of the program - carried over from
015100*    VENDOR-MAINTENANCE's run-date stamp and left in place in case
015200*    a dated fleet listing ever gets asked for again.
015300 01  WS-RUN-DATE                 PIC 9(08).
015400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015500     05  WS-RUN-CCYY             PIC 9(04).
015600     05  WS-RUN-MM               PIC 9(02).
015700     05  WS-RUN-DD               PIC 9(02).
015800
015900*    Printed once, at the top of ROBOT-REPORT-FILE, by 900 below.
016000 01  WS-HEADING-LINE.
016100     05  FILLER                  PIC X(10) VALUE "ROBOT FLEET".
016200     05  FILLER                  PIC X(05) VALUE " LIST".
016300     05  FILLER                  PIC X(65) VALUE SPACES.
016400*-----------------------------------------------------------------
016500 PROCEDURE DIVISION.
016600
016700*    Job shape: load the fleet master to the in-memory table,
016800*    apply every transaction against that table (300 handles its
016900*    own read-ahead and end-of-file internally - see the THRU
017000*    range below), then spill the table back out as the new
017100*    fleet master and the end-of-job listing, and rewrite
017200*    CONTROL-FILE once so the next ADD run mints fresh ROBOT-IDs.
017300 000-MAIN-LOGIC.
017400
017500     PERFORM 100-INITIALIZATION.
017600     PERFORM 200-LOAD-ROBOT-MASTER.
017700     PERFORM 290-OPEN-TRANSACTION-FILES.
017800     PERFORM 300-PROCESS-ONE-TRANSACTION THRU 300-EXIT.
017900     PERFORM 295-CLOSE-TRANSACTION-FILES.
018000     PERFORM 900-WRITE-NEW-ROBOT-MASTER.
018100     PERFORM 970-REWRITE-CONTROL-FILE.
018200     PERFORM DISPLAY-RUN-TOTALS.
018300     PERFORM 999-END-OF-JOB.
018400     STOP RUN.
018500*-----------------------------------------------------------------
018600*    CONTROL-FILE is a one-record file holding the last-assigned
018700*    ROBOT-ID, ITEM-ID and ORDER-ID.  An empty control file means
018800*    the nightly stream was never seeded - better to abort here
018900*    than mint duplicate IDs all night, so the run stops cold.
019000 100-INITIALIZATION.
019100
019200     MOVE ZERO TO WS-REJECT-COUNT WS-ACCEPT-COUNT.
019300     OPEN INPUT  CONTROL-FILE.
019400     READ CONTROL-FILE
019500         AT END
019600             DISPLAY "CONTROL-FILE EMPTY - ABORTING RUN"
019700             STOP RUN
019800     END-READ.
019900     CLOSE CONTROL-FILE.
020000*-----------------------------------------------------------------
020100*    Loads every fleet record into the WS-ROBOT-ENTRY table so the
020200*    transaction pass below can look a robot up, change it in
020300*    place, or delete it, without a second indexed file open -
020400*    this shop's compiler dropped ISAM support years ago (see the
020500*    09/14/2009 change-log entry above).
020600 200-LOAD-ROBOT-MASTER.
020700
020800     MOVE ZERO TO WS-ROBOT-COUNT.
020900     OPEN INPUT ROBOT-FILE.
021000
021100     PERFORM 210-READ-ONE-ROBOT-RECORD.
021200     PERFORM 220-STORE-ONE-ROBOT-RECORD
021300         UNTIL END-OF-ROBOT-MASTR.
021400
021500     CLOSE ROBOT-FILE.
021600*-----------------------------------------------------------------
021700*    One READ per call - 220 below calls this again itself once
021800*    the record it just read is stored, so the two paragraphs
021900*    together behave as a single read-and-store loop.
022000 210-READ-ONE-ROBOT-RECORD.
022100
022200     READ ROBOT-FILE
022300         AT END SET END-OF-ROBOT-MASTR TO TRUE
022400     END-READ.
022500*-----------------------------------------------------------------
022600*    One table row per fleet record - same five fields the
022700*    transaction paragraphs below read and rewrite, plus the
022800*    free-text ROB-ERRORS annotation carried straight across.
022900 220-STORE-ONE-ROBOT-RECORD.
023000
023100     ADD 1 TO WS-ROBOT-COUNT.
023200     MOVE ROB-ROBOT-ID
023300         TO ROB-T-ROBOT-ID (WS-ROBOT-COUNT).
023400     MOVE ROB-ROBOT-STATUS
023500         TO ROB-T-ROBOT-STATUS (WS-ROBOT-COUNT).
023600     MOVE ROB-CURRENT-ORDER-ID
023700         TO ROB-T-CURRENT-ORDER-ID (WS-ROBOT-COUNT).
023800     MOVE ROB-COMPLETED-ORDERS
023900         TO ROB-T-COMPLETED-ORDERS (WS-ROBOT-COUNT).
024000     MOVE ROB-ERRORS            TO ROB-T-ERRORS (WS-ROBOT-COUNT).
024100     PERFORM 210-READ-ONE-ROBOT-RECORD.
024200*-----------------------------------------------------------------
024300*    Opened only after the fleet table is fully loaded - the
024400*    transaction pass below looks entries up in that table, never
024500*    back against ROBOT-FILE itself, which is closed by then.
024600 290-OPEN-TRANSACTION-FILES.
024700
024800     OPEN INPUT  ROBOT-TRAN-FILE.
024900     OPEN OUTPUT ROBOT-REJECT-FILE.
025000*-----------------------------------------------------------------
025100*    Closed once the THRU range below falls out at end of file -
025200*    nothing else in this program touches either file again.
025300 295-CLOSE-TRANSACTION-FILES.
025400
025500     CLOSE ROBOT-TRAN-FILE.
025600     CLOSE ROBOT-REJECT-FILE.
025700*-----------------------------------------------------------------
025800*    Drives the whole transaction pass itself - this paragraph
025900*    reads its own next record, dispatches it by action code, and
026000*    loops back on itself with GO TO until the read hits end of
026100*    file, at which point it falls out through 300-EXIT.  Kept as
026200*    one paragraph range (PERFORM ... THRU 300-EXIT from
026300*    000-MAIN-LOGIC above) rather than a primed read ahead of a
026400*    structured PERFORM UNTIL - see the 2016-05-03 change-log
026500*    entry.
026600 300-PROCESS-ONE-TRANSACTION.
026700
026800     PERFORM 305-READ-ONE-TRANSACTION.
026900     IF END-OF-ROBOT-TRAN
027000*        Nothing left on ROBOT-TRAN-FILE - fall out of the range
027100*        immediately rather than starting another dispatch.
027200         GO TO 300-EXIT
027300     END-IF.
027400
027500     MOVE "N" TO W-REJECT-THIS-ONE.
027600     MOVE SPACES TO MSG-REJECT-REASON.
027700
027800     EVALUATE TRUE
027900         WHEN RT-ACTION-ADD
028000             PERFORM 310-APPLY-ADD
028100         WHEN RT-ACTION-STATUS-UPDATE
028200             PERFORM 320-APPLY-STATUS-UPDATE
028300         WHEN RT-ACTION-COUNT-UPDATE
028400             PERFORM 330-APPLY-COUNT-UPDATE
028500         WHEN RT-ACTION-DELETE
028600             PERFORM 340-APPLY-DELETE
028700         WHEN OTHER
028800             MOVE "Y" TO W-REJECT-THIS-ONE
028900             MOVE "UNKNOWN TRANSACTION ACTION CODE"
029000                 TO MSG-REJECT-REASON
029100     END-EVALUATE.
029200
029300*    Every 3xx paragraph above only ever sets W-REJECT-THIS-ONE -
029400*    the actual reject write happens once, here, so the reason
029500*    text and the original transaction image only get written
029600*    together in one place.
029700     IF REJECT-THIS-ONE
029800         PERFORM 380-WRITE-REJECT-RECORD
029900     END-IF.
030000
030100*    Back to the top of this same paragraph for the next
030200*    transaction - see the EOF test above.
030300     GO TO 300-PROCESS-ONE-TRANSACTION.
030400
030500 300-EXIT.
030600     EXIT.
030700*-----------------------------------------------------------------
030800*    Kept as its own paragraph, rather than folded into 300
030900*    itself, since it is also the paragraph the primed read used
031000*    to call directly before the 2016-05-03 re-cut - left separate
031100*    in case a future change brings the primed-read shape back.
031200 305-READ-ONE-TRANSACTION.
031300
031400     READ ROBOT-TRAN-FILE
031500         AT END SET END-OF-ROBOT-TRAN TO TRUE
031600     END-READ.
031700*-----------------------------------------------------------------
031800*    Validates an Add transaction and, if it survives every check
031900*    below, assigns the robot its ID and appends it to the
032000*    in-memory fleet table.  Checks run in a fixed order - status
032100*    value, then the IDLE/COMPLETED-may-not-carry-an-order rule,
032200*    then the IN_PROGRESS-requires-an-order rule, then the
032300*    completed-orders count - and each later check is itself
032400*    skipped once an earlier one has already rejected the
032500*    transaction.
032600 310-APPLY-ADD.
032700
032800*    Status is folded into W-STATUS-TO-FOLD for the compare only -
032900*    RT-ROBOT-STATUS itself is left exactly as punched on the
033000*    transaction, since that is the value that gets stored.
033100     MOVE RT-ROBOT-STATUS TO W-STATUS-TO-FOLD.
033200     PERFORM FOLD-STATUS-TO-UPPER.
033300
033400     IF NOT (W-STATUS-TO-FOLD = "ACTIVE"   OR "INACTIVE"
033500          OR W-STATUS-TO-FOLD = "IN_PROGRESS" OR "IDLE"
033600          OR W-STATUS-TO-FOLD = "COMPLETED" OR "ERROR")
033700         MOVE "Y" TO W-REJECT-THIS-ONE
033800         MOVE "INVALID ROBOT STATUS ON ADD" TO MSG-REJECT-REASON
033900     END-IF.
034000
034100*    A robot punched IDLE or COMPLETED has, by definition, nothing
034200*    in progress - a current order on a transaction like that is
034300*    operator error, not a robot this program should create.
034400     IF NOT REJECT-THIS-ONE
034500        AND (W-STATUS-TO-FOLD = "IDLE" OR "COMPLETED")
034600        AND RT-CURRENT-ORDER-ID NOT = SPACES
034700         MOVE "Y" TO W-REJECT-THIS-ONE
034800         MOVE "IDLE OR COMPLETED ROBOT MAY NOT CARRY AN ORDER"
034900             TO MSG-REJECT-REASON
035000     END-IF.
035100
035200*    The mirror rule - a robot punched IN_PROGRESS must already be
035300*    carrying the order it is supposedly working.
035400     IF NOT REJECT-THIS-ONE
035500        AND W-STATUS-TO-FOLD = "IN_PROGRESS"
035600        AND RT-CURRENT-ORDER-ID = SPACES
035700         MOVE "Y" TO W-REJECT-THIS-ONE
035800         MOVE "IN_PROGRESS ROBOT REQUIRES A CURRENT ORDER"
035900             TO MSG-REJECT-REASON
036000     END-IF.
036100
036200*    Completed-orders count is optional on Add (see
036300*    RT-COUNT-WAS-SUPPLIED below) but when it IS punched it must
036400*    not be negative - RT-COMPLETED-ORDERS carries a sign
036500*    specifically so a bad punch like this can be caught here
036600*    instead of silently wrapping into the master.
036700     IF NOT REJECT-THIS-ONE
036800        AND RT-COUNT-WAS-SUPPLIED
036900        AND RT-COMPLETED-ORDERS < ZERO
037000         MOVE "Y" TO W-REJECT-THIS-ONE
037100         MOVE "COMPLETED ORDERS COUNT MAY NOT BE NEGATIVE"
037200             TO MSG-REJECT-REASON
037300     END-IF.
037400
037500*    Survived every check above - mint the new ROBOT-ID off
037600*    CONTROL-FILE (see PL-ASSIGN-NEXT-ID.CBL) and append the row.
037700*    A count not supplied on the transaction defaults the new
037800*    robot to zero completed orders rather than rejecting it.
037900     IF NOT REJECT-THIS-ONE
038000         PERFORM ASSIGN-NEXT-ROBOT-ID
038100         ADD 1 TO WS-ROBOT-COUNT
038200         MOVE ROB-ROBOT-ID
038300             TO ROB-T-ROBOT-ID (WS-ROBOT-COUNT)
038400         MOVE RT-ROBOT-STATUS
038500             TO ROB-T-ROBOT-STATUS (WS-ROBOT-COUNT)
038600         MOVE RT-CURRENT-ORDER-ID
038700             TO ROB-T-CURRENT-ORDER-ID (WS-ROBOT-COUNT)
038800         IF RT-COUNT-WAS-SUPPLIED
038900             MOVE RT-COMPLETED-ORDERS
039000                 TO ROB-T-COMPLETED-ORDERS (WS-ROBOT-COUNT)
039100         ELSE
039200             MOVE ZERO
039300                 TO ROB-T-COMPLETED-ORDERS (WS-ROBOT-COUNT)
039400         END-IF
039500         MOVE SPACES
039600             TO ROB-T-ERRORS (WS-ROBOT-COUNT)
039700         ADD 1 TO WS-ACCEPT-COUNT
039800     END-IF.
039900*-----------------------------------------------------------------
040000*    Validates and applies a status-change transaction against a
040100*    robot already on file.  The robot's own stored fields are the
040200*    only thing this paragraph ever changes - see the 2016-02-19
040300*    change-log entry on why the transaction's own order-id field
040400*    is never trusted here.
040500 320-APPLY-STATUS-UPDATE.
040600
040700     MOVE RT-ROBOT-ID TO ROBOT-ID-SRCH.
040800     PERFORM LOOK-FOR-ROBOT-RECORD.
040900
041000     IF NOT FOUND-ROBOT-RECORD
041100         MOVE "Y" TO W-REJECT-THIS-ONE
041200         MOVE "ROBOT NOT ON FILE FOR STATUS UPDATE"
041300             TO MSG-REJECT-REASON
041400     END-IF.
041500
041600*    Folded into W-STATUS-TO-FOLD for the compare only - same as
041700*    310-APPLY-ADD, RT-ROBOT-STATUS itself is never overwritten,
041800*    so the value stored below keeps whatever case was punched
041900*    on the transaction.
042000     IF NOT REJECT-THIS-ONE
042100         MOVE RT-ROBOT-STATUS TO W-STATUS-TO-FOLD
042200         PERFORM FOLD-STATUS-TO-UPPER
042300
042400         IF NOT (W-STATUS-TO-FOLD = "ACTIVE"   OR "INACTIVE"
042500              OR W-STATUS-TO-FOLD = "IN_PROGRESS" OR "IDLE"
042600              OR W-STATUS-TO-FOLD = "COMPLETED" OR "ERROR")
042700             MOVE "Y" TO W-REJECT-THIS-ONE
042800             MOVE "INVALID ROBOT STATUS ON UPDATE"
042900                 TO MSG-REJECT-REASON
043000         END-IF
043100     END-IF.
043200
043300*    The status-update transaction carries no current-order-id of
043400*    its own to post - this check and the IDLE/COMPLETED clear
043500*    below both run against the robot's own stored order id, never
043600*    a value off the transaction.
043700     IF NOT REJECT-THIS-ONE
043800        AND W-STATUS-TO-FOLD = "IN_PROGRESS"
043900        AND ROB-T-CURRENT-ORDER-ID (WS-ROBOT-FOUND-IDX) = SPACES
044000         MOVE "Y" TO W-REJECT-THIS-ONE
044100         MOVE "IN_PROGRESS ROBOT REQUIRES A CURRENT ORDER"
044200             TO MSG-REJECT-REASON
044300     END-IF.
044400
044500*    Stores the new status; a move to IDLE or COMPLETED also
044600*    blanks out whatever order id the robot was carrying, per the
044700*    03/18/2004 change-log entry - floor kept forgetting to clear
044800*    it by hand on the paper forms this replaced.
044900     IF NOT REJECT-THIS-ONE
045000         MOVE RT-ROBOT-STATUS
045100             TO ROB-T-ROBOT-STATUS (WS-ROBOT-FOUND-IDX)
045200         IF W-STATUS-TO-FOLD = "IDLE" OR "COMPLETED"
045300             MOVE SPACES
045400                 TO ROB-T-CURRENT-ORDER-ID (WS-ROBOT-FOUND-IDX)
045500         END-IF
045600         ADD 1 TO WS-ACCEPT-COUNT
045700     END-IF.
045800*-----------------------------------------------------------------
045900*    Posts a completed-order count directly, without touching
046000*    status - the floor's own shortcut for correcting a count
046100*    without a full status round-trip (see the 02/27/2003
046200*    change-log entry).  The count is mandatory on this
046300*    transaction, unlike on Add, since there is nothing sensible
046400*    to default a direct count-update to.
046500 330-APPLY-COUNT-UPDATE.
046600
046700     MOVE RT-ROBOT-ID TO ROBOT-ID-SRCH.
046800     PERFORM LOOK-FOR-ROBOT-RECORD.
046900
047000     IF NOT FOUND-ROBOT-RECORD
047100         MOVE "Y" TO W-REJECT-THIS-ONE
047200         MOVE "ROBOT NOT ON FILE FOR COUNT UPDATE"
047300             TO MSG-REJECT-REASON
047400     END-IF.
047500
047600     IF NOT REJECT-THIS-ONE AND NOT RT-COUNT-WAS-SUPPLIED
047700         MOVE "Y" TO W-REJECT-THIS-ONE
047800         MOVE "COMPLETED-ORDERS COUNT NOT SUPPLIED ON UPDATE"
047900             TO MSG-REJECT-REASON
048000     END-IF.
048100
048200*    Same non-negative rule as 310-APPLY-ADD, but unconditional
048300*    here - a count-update transaction always carries the count,
048400*    so there is no "not supplied" case left to worry about by
048500*    the time control reaches this test.
048600     IF NOT REJECT-THIS-ONE
048700        AND RT-COMPLETED-ORDERS < ZERO
048800         MOVE "Y" TO W-REJECT-THIS-ONE
048900         MOVE "COMPLETED ORDERS COUNT MAY NOT BE NEGATIVE"
049000             TO MSG-REJECT-REASON
049100     END-IF.
049200
049300     IF NOT REJECT-THIS-ONE
049400         MOVE RT-COMPLETED-ORDERS
049500             TO ROB-T-COMPLETED-ORDERS (WS-ROBOT-FOUND-IDX)
049600         ADD 1 TO WS-ACCEPT-COUNT
049700     END-IF.
049800*-----------------------------------------------------------------
049900*    Deletes a robot from the in-memory table entirely - unlike
050000*    order-processing's own delete, which only flags a row, a
050100*    removed robot is gone from tonight's ROBOT-NEW-FILE outright;
050200*    the fleet has no audit requirement to keep a deleted robot's
050300*    row around.
050400 340-APPLY-DELETE.
050500
050600     MOVE RT-ROBOT-ID TO ROBOT-ID-SRCH.
050700     PERFORM LOOK-FOR-ROBOT-RECORD.
050800
050900     IF NOT FOUND-ROBOT-RECORD
051000         MOVE "Y" TO W-REJECT-THIS-ONE
051100         MOVE "ROBOT NOT ON FILE FOR DELETE"
051200             TO MSG-REJECT-REASON
051300     END-IF.
051400
051500*    WS-ROBOT-FOUND-IDX was set by LOOK-FOR-ROBOT-RECORD above and
051600*    is still good here - nothing between that call and this one
051700*    re-runs the search.
051800     IF NOT REJECT-THIS-ONE
051900         PERFORM 345-REMOVE-ROBOT-TABLE-ENTRY
052000         ADD 1 TO WS-ACCEPT-COUNT
052100     END-IF.
052200*-----------------------------------------------------------------
052300*    Closes the gap left by the deleted row by shifting every
052400*    entry below it up one slot - WS-ROBOT-COUNT then drops by
052500*    one so the table has no trailing duplicate of the last entry.
052600 345-REMOVE-ROBOT-TABLE-ENTRY.
052700
052800     PERFORM 346-SHIFT-ONE-ROBOT-ENTRY-DOWN
052900         VARYING WS-ROBOT-SRCH-IDX
053000         FROM WS-ROBOT-FOUND-IDX BY 1
053100         UNTIL WS-ROBOT-SRCH-IDX NOT < WS-ROBOT-COUNT.
053200     SUBTRACT 1 FROM WS-ROBOT-COUNT.
053300*-----------------------------------------------------------------
053400*    Moves exactly one table row up one slot - called repeatedly
053500*    by 345 above, once per row between the deleted entry and the
053600*    end of the table.
053700 346-SHIFT-ONE-ROBOT-ENTRY-DOWN.
053800
053900     MOVE WS-ROBOT-ENTRY (WS-ROBOT-SRCH-IDX + 1)
054000         TO WS-ROBOT-ENTRY (WS-ROBOT-SRCH-IDX).
054100*-----------------------------------------------------------------
054200*    One reject record per rejected transaction - the original
054300*    transaction image plus whichever 3xx paragraph's reason text
054400*    happened to be sitting in MSG-REJECT-REASON when 300 called
054500*    this paragraph.
054600 380-WRITE-REJECT-RECORD.
054700
054800     MOVE ROBOT-TRAN-RECORD  TO RR-REJECTED-TRANSACTION.
054900     MOVE MSG-REJECT-REASON  TO RR-REJECT-REASON.
055000     WRITE ROBOT-REJECT-RECORD.
055100     ADD 1 TO WS-REJECT-COUNT.
055200*-----------------------------------------------------------------
055300*    Spills the in-memory fleet table, as it stands after every
055400*    transaction has been applied, back out as tomorrow's
055500*    ROBOT-FILE generation and tonight's end-of-job listing in the
055600*    same pass - one table walk does both jobs.
055700 900-WRITE-NEW-ROBOT-MASTER.
055800
055900     OPEN OUTPUT ROBOT-NEW-FILE.
056000     OPEN OUTPUT ROBOT-REPORT-FILE.
056100
056200*    One heading line, then one line per table entry below -
056300*    deleted robots are already gone from the table by this point
056400*    (345 shifted them out), so there is no delete flag to test
056500*    here the way order-processing has to test one on its own
056600*    write-out.
056700     MOVE WS-HEADING-LINE TO ROBOT-REPORT-RECORD.
056800     WRITE ROBOT-REPORT-RECORD.
056900
057000     PERFORM 910-WRITE-ONE-ROBOT-ENTRY
057100         VARYING WS-ROBOT-SRCH-IDX FROM 1 BY 1
057200         UNTIL WS-ROBOT-SRCH-IDX > WS-ROBOT-COUNT.
057300
057400     CLOSE ROBOT-NEW-FILE.
057500     CLOSE ROBOT-REPORT-FILE.
057600*-----------------------------------------------------------------
057700*    ROBOT-NEW-RECORD is written at its full 97-byte punched
057800*    width; the report line below is a separate, human-readable
057900*    rendering of the same four fields for the operator listing.
058000 910-WRITE-ONE-ROBOT-ENTRY.
058100
058200     MOVE SPACES TO ROBOT-RECORD.
058300     MOVE ROB-T-ROBOT-ID (WS-ROBOT-SRCH-IDX)
058400         TO ROB-ROBOT-ID.
058500     MOVE ROB-T-ROBOT-STATUS (WS-ROBOT-SRCH-IDX)
058600         TO ROB-ROBOT-STATUS.
058700     MOVE ROB-T-CURRENT-ORDER-ID (WS-ROBOT-SRCH-IDX)
058800         TO ROB-CURRENT-ORDER-ID.
058900     MOVE ROB-T-COMPLETED-ORDERS (WS-ROBOT-SRCH-IDX)
059000         TO ROB-COMPLETED-ORDERS.
059100     MOVE ROB-T-ERRORS (WS-ROBOT-SRCH-IDX)
059200         TO ROB-ERRORS.
059300     WRITE ROBOT-NEW-RECORD FROM ROBOT-RECORD.
059400
059500*    ROB-COMPLETED-ORDERS is deliberately left off the report
059600*    line - the floor-supervisor ask that drove the 04/02/2012
059700*    change was for a fleet-wide accept/reject total, not a
059800*    per-robot count on the listing.
059900     MOVE SPACES TO ROBOT-REPORT-RECORD.
060000     STRING ROB-ROBOT-ID         DELIMITED BY SIZE
060100            " "                  DELIMITED BY SIZE
060200            ROB-ROBOT-STATUS     DELIMITED BY SIZE
060300            " "                  DELIMITED BY SIZE
060400            ROB-CURRENT-ORDER-ID DELIMITED BY SIZE
060500            " "                  DELIMITED BY SIZE
060600            ROB-ERRORS           DELIMITED BY SIZE
060700         INTO ROBOT-REPORT-RECORD
060800     END-STRING.
060900     WRITE ROBOT-REPORT-RECORD.
061000*-----------------------------------------------------------------
061100*    Rewritten once, at end of job, with whatever ID counters
061200*    PL-ASSIGN-NEXT-ID.CBL last advanced - tomorrow's ADD
061300*    transactions pick up from here.
061400 970-REWRITE-CONTROL-FILE.
061500
061600     OPEN OUTPUT CONTROL-FILE.
061700     WRITE CONTROL-RECORD.
061800     CLOSE CONTROL-FILE.
061900*-----------------------------------------------------------------
062000*    Single DISPLAY for the operator log - the accept/reject
062100*    totals themselves come out of DISPLAY-RUN-TOTALS in
062200*    WSGENRL.CBL, called from 000-MAIN-LOGIC just before this
062300*    paragraph.
062400 999-END-OF-JOB.
062500
062600     DISPLAY "ROBOT-MAINTENANCE RUN COMPLETE".
062700*-----------------------------------------------------------------
062800*  Shared utility paragraphs - see PLGENERAL.CBL,
062900*  PL-LOOK-FOR-ROBOT-RECORD.CBL and PL-ASSIGN-NEXT-ID.CBL.
063000*-----------------------------------------------------------------
063100     COPY "PLGENERAL.CBL".
063200     COPY "PL-LOOK-FOR-ROBOT-RECORD.CBL".
063300     COPY "PL-ASSIGN-NEXT-ID.CBL".
