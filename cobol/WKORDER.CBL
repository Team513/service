000100*-----------------------------------------------------------------
000200*  WKORDER.CBL
000300*  Working-storage table the pick-order master is loaded into
000400*  for the run, plus the flags and subscripts the
000500*  LOOK-FOR-ORDER-RECORD search paragraph works against, and the
000600*  two control-total accumulators PERFORMed at end of job.
000700*
000800*  History:
000900*    2009-01-05  J.PELLETIER  Written when ORDER-FILE stopped
001000*                             being indexed.  AWD-0288.
001100*-----------------------------------------------------------------
001200 01  WS-ORDER-TABLE.
001300     05  WS-ORDER-ENTRY OCCURS 2000 TIMES.
001400         10  ORD-T-ORDER-ID             PIC X(10).
001500         10  ORD-T-ROBOT-ID             PIC X(10).
001600         10  ORD-T-ORDER-STATUS         PIC X(12).
001700         10  ORD-T-ITEM-ID              PIC X(10).
001800         10  ORD-T-QTY                  PIC 9(07).
001900         10  ORD-T-LOCATION             PIC X(20).
002000         10  ORD-T-DELETED-FLAG         PIC X(01).
002100             88  ORD-T-IS-DELETED           VALUE "Y".
002200         10  FILLER                     PIC X(05).
002300
002400 77  WS-ORDER-COUNT                 PIC 9(05) COMP.
002500 77  WS-ORDER-SRCH-IDX              PIC 9(05) COMP.
002600 77  WS-ORDER-FOUND-IDX             PIC 9(05) COMP.
002700
002800 01  W-FOUND-ORDER-RECORD           PIC X.
002900     88  FOUND-ORDER-RECORD             VALUE "Y".
003000
003100 01  ORDER-ID-SRCH                  PIC X(10).
003200
003300 77  WS-COMPLETED-ORDER-COUNT       PIC 9(07) COMP.
003400 77  WS-CANCELED-ORDER-COUNT        PIC 9(07) COMP.
003500*-----------------------------------------------------------------
