000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    robot-dispatch-system.
000400 AUTHOR.        T. OKAFOR.
000500 INSTALLATION.  DISTRIBUTION CENTER 4 - WAREHOUSE SYSTEMS.
000600 DATE-WRITTEN.  11/14/2002.
000700 DATE-COMPILED.
000800 SECURITY.      UNAUTHORIZED DISCLOSURE SUBJECT TO DISCIPLINE.
000900*-----------------------------------------------------------------
001000*  ROBOT-DISPATCH-SYSTEM
001100*  Nightly driver for the automated-picking batch stream.  CALLs
001200*  the three maintenance modules in the one order that keeps the
001300*  cross-posting in ORDER-PROCESSING honest: robot fleet first,
001400*  then stocked-item, then orders last (ORDER-PROCESSING reads
001500*  the ROBOT-NEW-FILE/INVENTORY-NEW-FILE the first two steps just
001600*  wrote as its own old masters).  Operator JCL - or its
001700*  GnuCOBOL-shop equivalent, a shell wrapper - renames each
001800*  step's ...-NEW-FILE to tomorrow's ...-FILE between CALLs; this
001900*  program only sequences the three CALLs and checks each one's
002000*  RETURN-CODE.  Replaces the old menu - there is no operator at
002100*  the console for a run that fires from CRON at 2 AM.
002200*
002300*  CHANGE LOG
002400*    11/14/2002  T.OKAFOR    Original cut - straight-line CALL of
002500*                            VENDOR-MAINTENANCE's three
002600*                            successors in sequence, no menu.
002700*                            AWD-0118.
002800*    02/27/2003  T.OKAFOR    Added the step banner/heading so the
002900*                            operator log shows which step is
003000*                            running without cracking the JCL.
003100*                            AWD-0133.
003200*    09/14/2009  J.PELLETIER Abort the run and skip the remaining
003300*                            steps if a called module comes back
003400*                            with a non-zero RETURN-CODE - used
003500*                            to just plow on to the next step
003600*                            regardless.  AWD-0288.
003700*    02/08/1999  T.OKAFOR    Y2K READINESS - reviewed, program
003800*                            carries no date fields of its own.
003900*                            No changes required.  AWD-0109.
004000*    06/04/2013  R.NUSSBAUM  Step table widened to 3 entries when
004100*                            ORDER-PROCESSING split out of
004200*                            VOUCHER-MAINTENANCE's old CALL slot.
004300*                            AWD-0310.
004400*    2016-05-03  R.NUSSBAUM  Step loop re-cut from a VARYING ...
004500*                            UNTIL PERFORM to one paragraph range,
004600*                            200-RUN-ONE-STEP THRU 200-EXIT, that
004700*                            tests the step index and the abort
004800*                            switch itself and loops back with
004900*                            GO TO - brings this program in line
005000*                            with the other three nightly steps'
005100*                            own read/dispatch idiom.  AWD-0351.
005200*-----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500*    TOP-OF-FORM carries over from the days the job heading and
005600*    step banners went to the line printer - a no-op today but
005700*    kept so SPECIAL-NAMES matches the shop's other programs.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*-----------------------------------------------------------------
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300
006400*    WS-JOB-HEADING-R is the 80-byte flat view DISPLAY actually
006500*    writes - the group above it is only there so the text and
006600*    its trailing pad can be maintained as two separate FILLERs.
006700 01  WS-JOB-HEADING.
006800     05  FILLER                  PIC X(26)
006900         VALUE "ROBOT-DISPATCH NIGHTLY RUN".
007000     05  FILLER                  PIC X(54) VALUE SPACES.
007100 01  WS-JOB-HEADING-R REDEFINES WS-JOB-HEADING
007200                                 PIC X(80).
007300
007400*    Three steps, one row per CALLed program - WS-STEP-PROGRAM-R
007500*    exists only so a future change can reach the program name as
007600*    a distinct group without retyping the PIC clause.
007700 01  WS-STEP-TABLE.
007800     05  WS-STEP-ENTRY OCCURS 3 TIMES.
007900         10  WS-STEP-NUMBER          PIC 9(01).
008000         10  WS-STEP-PROGRAM         PIC X(20).
008100         10  WS-STEP-PROGRAM-R REDEFINES WS-STEP-PROGRAM.
008200             15  WS-STEP-PROGRAM-TEXT PIC X(20).
008300         10  FILLER                  PIC X(05).
008400
008500*    WS-STEP-COUNT is fixed at 3 - the night's stream is always
008600*    robot, then inventory, then orders; see the 2013-06-04
008700*    change-log entry above for when it grew from 2.
008800 77  WS-STEP-IDX                 PIC 9(02) COMP.
008900 77  WS-STEP-COUNT                PIC 9(02) COMP VALUE 3.
009000 77  WS-RETURN-CODE              PIC S9(04) COMP.
009100 77  WS-RETURN-CODE-R REDEFINES WS-RETURN-CODE
009200                                 PIC S9(04) COMP.
009300
009400*    Set the moment any step comes back non-zero - 200 tests this
009500*    on every pass through the range and falls out early.
009600 01  W-ABORT-RUN                 PIC X VALUE "N".
009700     88  ABORT-RUN                    VALUE "Y".
009800*-----------------------------------------------------------------
009900 PROCEDURE DIVISION.
010000
010100 000-MAIN-LOGIC.
010200
010300*    Step table built once, then the whole three-step range runs
010400*    THRU 200-EXIT - see the 2016-05-03 change-log entry above.
010500     DISPLAY WS-JOB-HEADING.
010600     PERFORM 100-BUILD-STEP-TABLE.
010700
010800     MOVE 1 TO WS-STEP-IDX.
010900     PERFORM 200-RUN-ONE-STEP THRU 200-EXIT.
011000
011100     PERFORM 999-END-OF-JOB.
011200     STOP RUN.
011300*-----------------------------------------------------------------
011400*    Program names match the three .cob members this step calls
011500*    by name - no subscript table lookup needed since there are
011600*    only ever three and the order never changes.
011700 100-BUILD-STEP-TABLE.
011800
011900     MOVE 1 TO WS-STEP-NUMBER (1).
012000     MOVE "robot-maintenance"     TO WS-STEP-PROGRAM (1).
012100     MOVE 2 TO WS-STEP-NUMBER (2).
012200     MOVE "inventory-maintenance" TO WS-STEP-PROGRAM (2).
012300     MOVE 3 TO WS-STEP-NUMBER (3).
012400     MOVE "order-processing"      TO WS-STEP-PROGRAM (3).
012500*-----------------------------------------------------------------
012600*    2016-05-03 R.NUSSBAUM AWD-0351 - this paragraph now tests its
012700*    own step index against WS-STEP-COUNT, falls out to 200-EXIT
012800*    with a GO TO once every step has run (or one has failed), and
012900*    otherwise CALLs the current step and loops back on itself
013000*    with GO TO.
013100 200-RUN-ONE-STEP.
013200
013300     IF WS-STEP-IDX > WS-STEP-COUNT OR ABORT-RUN
013400*        Either the table is exhausted or an earlier step already
013500*        aborted the run - either way nothing is left to run.
013600         GO TO 200-EXIT
013700     END-IF.
013800
013900     DISPLAY "STEP " WS-STEP-NUMBER (WS-STEP-IDX)
014000             " - RUNNING " WS-STEP-PROGRAM (WS-STEP-IDX).
014100
014200     CALL WS-STEP-PROGRAM (WS-STEP-IDX).
014300     MOVE RETURN-CODE TO WS-RETURN-CODE.
014400
014500     IF WS-RETURN-CODE NOT = ZERO
014600         DISPLAY "STEP " WS-STEP-NUMBER (WS-STEP-IDX)
014700                 " FAILED - RETURN-CODE " WS-RETURN-CODE
014800         MOVE "Y" TO W-ABORT-RUN
014900     END-IF.
015000
015100*    Next step, or the abort check above catches it on the way
015200*    back around - see the top of this same paragraph.
015300     ADD 1 TO WS-STEP-IDX.
015400     GO TO 200-RUN-ONE-STEP.
015500
015600 200-EXIT.
015700     EXIT.
015800*-----------------------------------------------------------------
015900*    Final DISPLAY is the only place ABORT-RUN is read outside of
016000*    200 itself - the operator log shows a clean RUN COMPLETE only
016100*    when every step returned a zero RETURN-CODE.
016200 999-END-OF-JOB.
016300
016400     IF ABORT-RUN
016500         DISPLAY "ROBOT-DISPATCH-SYSTEM ABORTED - SEE STEP LOG"
016600     ELSE
016700         DISPLAY "ROBOT-DISPATCH-SYSTEM RUN COMPLETE"
016800     END-IF.
