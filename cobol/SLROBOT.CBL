000100*-----------------------------------------------------------------
000200*  SLROBOT.CBL
000300*  SELECTs for the robot fleet master, its transaction file, its
000400*  reject file and its end-of-job listing.  All line sequential -
000500*  see the note in SLCNTRL.CBL about the 2009 ISAM removal.
000600*-----------------------------------------------------------------
000700     SELECT ROBOT-FILE
000800            ASSIGN TO "ROBOTOLD"
000900            ORGANIZATION IS LINE SEQUENTIAL.
001000
001100     SELECT ROBOT-NEW-FILE
001200            ASSIGN TO "ROBOTNEW"
001300            ORGANIZATION IS LINE SEQUENTIAL.
001400
001500     SELECT ROBOT-TRAN-FILE
001600            ASSIGN TO "ROBOTTRN"
001700            ORGANIZATION IS LINE SEQUENTIAL.
001800
001900     SELECT ROBOT-REJECT-FILE
002000            ASSIGN TO "ROBOTREJ"
002100            ORGANIZATION IS LINE SEQUENTIAL.
002200
002300     SELECT ROBOT-REPORT-FILE
002400            ASSIGN TO "ROBOTRPT"
002500            ORGANIZATION IS LINE SEQUENTIAL.
002600*-----------------------------------------------------------------
