000100*-----------------------------------------------------------------
000200*  FDORDER.CBL
000300*  FD / record layouts for the pick-order master, its nightly
000400*  transaction file, its reject file and its end-of-job listing.
000500*
000600*  History:
000700*    2002-12-03  T.OKAFOR    Original cut - order tied to one
000800*                            robot and one inventory item.
000900*                            Ticket AWD-0120.
001000*    2003-02-27  T.OKAFOR    Added ORD-LOCATION (aisle string) per
001100*                            floor-layout request.  AWD-0134.
001200*    2009-01-05  J.PELLETIER Re-cut ORDER-FILE/-NEW-FILE as line
001300*                            sequential with ROBOT-FILE.
001400*                            AWD-0288.
001500*-----------------------------------------------------------------
001600 FD  ORDER-FILE
001700     LABEL RECORDS ARE STANDARD.
001800
001900 01  ORDER-RECORD.
002000     05  ORD-ORDER-ID              PIC X(10).
002100     05  ORD-ORDER-ID-R REDEFINES ORD-ORDER-ID.
002200         10  ORD-ID-PREFIX         PIC X(03).
002300         10  ORD-ID-SEQUENCE       PIC 9(07).
002400     05  ORD-ROBOT-ID              PIC X(10).
002500     05  ORD-ORDER-STATUS         PIC X(12).
002600         88  ORD-STATUS-PENDING        VALUE "PENDING".
002700         88  ORD-STATUS-IN-PROGRESS    VALUE "IN_PROGRESS".
002800         88  ORD-STATUS-COMPLETED      VALUE "COMPLETED".
002900         88  ORD-STATUS-CANCELED       VALUE "CANCELED".
003000     05  ORD-ITEM-ID               PIC X(10).
003100     05  ORD-QTY                   PIC 9(07).
003200     05  ORD-LOCATION              PIC X(20).
003300     05  FILLER                    PIC X(08).
003400*-----------------------------------------------------------------
003500
003600 FD  ORDER-NEW-FILE
003700     LABEL RECORDS ARE STANDARD.
003800
003900 01  ORDER-NEW-RECORD              PIC X(77).
004000*-----------------------------------------------------------------
004100
004200 FD  ORDER-TRAN-FILE
004300     LABEL RECORDS ARE STANDARD.
004400
004500 01  ORDER-TRAN-RECORD.
004600     05  OT-ACTION-CODE            PIC X(01).
004700         88  OT-ACTION-CREATE          VALUE "C".
004800         88  OT-ACTION-STATUS-UPDATE   VALUE "S".
004900         88  OT-ACTION-DELETE          VALUE "D".
005000     05  OT-ORDER-ID                PIC X(10).
005100     05  OT-ROBOT-ID                PIC X(10).
005200     05  OT-ORDER-STATUS            PIC X(12).
005300     05  OT-ITEM-ID                 PIC X(10).
005400     05  OT-QTY                     PIC 9(07).
005500     05  OT-QTY-R REDEFINES OT-QTY.
005600         10  OT-QTY-DISPLAY          PIC 9(07).
005700     05  OT-LOCATION                PIC X(20).
005800     05  FILLER                     PIC X(08).
005900*-----------------------------------------------------------------
006000
006100 FD  ORDER-REJECT-FILE
006200     LABEL RECORDS ARE STANDARD.
006300
006400 01  ORDER-REJECT-RECORD.
006500     05  OR-REJECTED-TRANSACTION   PIC X(78).
006600     05  OR-REJECT-REASON          PIC X(60).
006700*-----------------------------------------------------------------
006800
006900 FD  ORDER-REPORT-FILE
007000     LABEL RECORDS ARE OMITTED.
007100
007200 01  ORDER-REPORT-RECORD           PIC X(80).
007300*-----------------------------------------------------------------
