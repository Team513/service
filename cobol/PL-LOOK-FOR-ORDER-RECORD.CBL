000100*-----------------------------------------------------------------
000200*  PL-LOOK-FOR-ORDER-RECORD.CBL
000300*  Scans WS-ORDER-TABLE (WKORDER.CBL) for ORDER-ID-SRCH.  Sets
000400*  FOUND-ORDER-RECORD and WS-ORDER-FOUND-IDX when located.  A
000500*  deleted entry (ORD-T-IS-DELETED) is skipped over, same as a
000600*  logically-deleted voucher used to be skipped in the old
000700*  control-file pass.
000800*-----------------------------------------------------------------
000900 LOOK-FOR-ORDER-RECORD.
001000
001100     MOVE "N" TO W-FOUND-ORDER-RECORD.
001200     MOVE ZERO TO WS-ORDER-FOUND-IDX.
001300     MOVE 1    TO WS-ORDER-SRCH-IDX.
001400
001500     PERFORM SEARCH-ONE-ORDER-ENTRY
001600         UNTIL WS-ORDER-SRCH-IDX > WS-ORDER-COUNT
001700            OR FOUND-ORDER-RECORD.
001800
001900 LOOK-FOR-ORDER-RECORD-EXIT.
002000     EXIT.
002100*-----------------------------------------------------------------
002200 SEARCH-ONE-ORDER-ENTRY.
002300
002400     IF ORD-T-ORDER-ID (WS-ORDER-SRCH-IDX) = ORDER-ID-SRCH
002500        AND NOT ORD-T-IS-DELETED (WS-ORDER-SRCH-IDX)
002600         MOVE "Y" TO W-FOUND-ORDER-RECORD
002700         MOVE WS-ORDER-SRCH-IDX TO WS-ORDER-FOUND-IDX
002800     ELSE
002900         ADD 1 TO WS-ORDER-SRCH-IDX
003000     END-IF.
003100*-----------------------------------------------------------------
