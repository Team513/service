000100*-----------------------------------------------------------------
000200*  SLORDER.CBL
000300*  SELECTs for the pick-order master, its transaction file, its
000400*  reject file and its end-of-job listing.  Line sequential.
000500*-----------------------------------------------------------------
000600     SELECT ORDER-FILE
000700            ASSIGN TO "ORDEROLD"
000800            ORGANIZATION IS LINE SEQUENTIAL.
000900
001000     SELECT ORDER-NEW-FILE
001100            ASSIGN TO "ORDERNEW"
001200            ORGANIZATION IS LINE SEQUENTIAL.
001300
001400     SELECT ORDER-TRAN-FILE
001500            ASSIGN TO "ORDERTRN"
001600            ORGANIZATION IS LINE SEQUENTIAL.
001700
001800     SELECT ORDER-REJECT-FILE
001900            ASSIGN TO "ORDERREJ"
002000            ORGANIZATION IS LINE SEQUENTIAL.
002100
002200     SELECT ORDER-REPORT-FILE
002300            ASSIGN TO "ORDRRPT"
002400            ORGANIZATION IS LINE SEQUENTIAL.
002500*-----------------------------------------------------------------
