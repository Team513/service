000100*-----------------------------------------------------------------
000200*  FDINVTY.CBL
000300*  FD / record layouts for the stocked-item master, its nightly
000400*  transaction file, its reject file and its end-of-job listing.
000500*
000600*  History:
000700*    2002-11-20  T.OKAFOR    Original cut - item id, name, stock.
000800*                            Ticket AWD-0119.
000900*    2003-04-15  M.SANGER    Added INV-ITEM-THRESHOLD so slotting
001000*                            can flag low stock later.  Not yet
001100*                            branched on by any program.
001200*                            AWD-0140.
001300*    2009-01-05  J.PELLETIER Re-cut INVENTORY-FILE/-NEW-FILE as
001400*                            line sequential with ROBOT-FILE.
001500*                            AWD-0288.
001600*-----------------------------------------------------------------
001700 FD  INVENTORY-FILE
001800     LABEL RECORDS ARE STANDARD.
001900
002000 01  INVENTORY-RECORD.
002100     05  INV-ITEM-ID               PIC X(10).
002200     05  INV-ITEM-ID-R REDEFINES INV-ITEM-ID.
002300         10  INV-ID-PREFIX         PIC X(03).
002400         10  INV-ID-SUFFIX         PIC X(07).
002500     05  INV-ITEM-NAME             PIC X(30).
002600     05  INV-ITEM-STOCK            PIC 9(07).
002700     05  INV-ITEM-THRESHOLD        PIC 9(07).
002800     05  FILLER                    PIC X(13).
002900*-----------------------------------------------------------------
003000
003100 FD  INVENTORY-NEW-FILE
003200     LABEL RECORDS ARE STANDARD.
003300
003400 01  INVENTORY-NEW-RECORD          PIC X(67).
003500*-----------------------------------------------------------------
003600
003700 FD  INVENTORY-TRAN-FILE
003800     LABEL RECORDS ARE STANDARD.
003900
004000 01  INVENTORY-TRAN-RECORD.
004100     05  IT-ACTION-CODE            PIC X(01).
004200         88  IT-ACTION-ADD             VALUE "A".
004300         88  IT-ACTION-STOCK-UPDATE    VALUE "S".
004400         88  IT-ACTION-DELETE          VALUE "D".
004500     05  IT-ITEM-ID                PIC X(10).
004600     05  IT-ITEM-NAME              PIC X(30).
004700     05  IT-ITEM-STOCK             PIC 9(07).
004800     05  IT-ITEM-THRESHOLD         PIC 9(07).
004900     05  IT-THRESHOLD-R REDEFINES IT-ITEM-THRESHOLD.
005000         10  IT-THRESHOLD-DISPLAY  PIC 9(07).
005100     05  FILLER                    PIC X(05).
005200*-----------------------------------------------------------------
005300
005400 FD  INVENTORY-REJECT-FILE
005500     LABEL RECORDS ARE STANDARD.
005600
005700 01  INVENTORY-REJECT-RECORD.
005800     05  IR-REJECTED-TRANSACTION   PIC X(60).
005900     05  IR-REJECT-REASON          PIC X(60).
006000*-----------------------------------------------------------------
006100
006200 FD  INVENTORY-REPORT-FILE
006300     LABEL RECORDS ARE OMITTED.
006400
006500 01  INVENTORY-REPORT-RECORD       PIC X(80).
006600*-----------------------------------------------------------------
