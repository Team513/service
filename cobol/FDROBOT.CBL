000100*-----------------------------------------------------------------
000200*  FDROBOT.CBL
000300*  FD / record layouts for the robot fleet master, its nightly
000400*  transaction file, its reject file and its end-of-job listing.
000500*
000600*  History:
000700*    2002-11-14  T.OKAFOR    Original cut, robot status and
000800*                            current order tracking only.
000900*                            Ticket AWD-0118.
001000*    2003-02-27  T.OKAFOR    Added ROB-COMPLETED-ORDERS running
001100*                            count per dispatch-floor request.
001200*                            AWD-0133.
001300*    2003-06-09  M.SANGER    Added ROB-ERRORS free-text field so
001400*                            the floor can annotate a robot
001500*                            without calling the help desk.
001600*                            AWD-0151.
001700*    2009-01-05  J.PELLETIER Re-cut ROBOT-FILE/ROBOT-NEW-FILE as
001800*                            line sequential - indexed file
001900*                            support dropped from this shop's
002000*                            compiler.
002100*    2015-04-22  R.NUSSBAUM  RT-COMPLETED-ORDERS given a sign so
002200*                            a bad count punched negative on the
002300*                            count-update transaction can be
002400*                            caught instead of silently wrapping.
002500*                            AWD-0346.
002600*-----------------------------------------------------------------
002700 FD  ROBOT-FILE
002800     LABEL RECORDS ARE STANDARD.
002900
003000 01  ROBOT-RECORD.
003100     05  ROB-ROBOT-ID              PIC X(10).
003200     05  ROB-ROBOT-ID-R REDEFINES ROB-ROBOT-ID.
003300         10  ROB-ID-PREFIX         PIC X(03).
003400         10  ROB-ID-SEQUENCE       PIC 9(07).
003500     05  ROB-ROBOT-STATUS          PIC X(12).
003600         88  ROB-STATUS-ACTIVE         VALUE "ACTIVE".
003700         88  ROB-STATUS-INACTIVE       VALUE "INACTIVE".
003800         88  ROB-STATUS-IN-PROGRESS    VALUE "IN_PROGRESS".
003900         88  ROB-STATUS-IDLE           VALUE "IDLE".
004000         88  ROB-STATUS-COMPLETED      VALUE "COMPLETED".
004100         88  ROB-STATUS-ERROR          VALUE "ERROR".
004200     05  ROB-CURRENT-ORDER-ID      PIC X(10).
004300         88  ROB-NO-CURRENT-ORDER      VALUE SPACES.
004400     05  ROB-COMPLETED-ORDERS      PIC 9(07).
004500     05  ROB-ERRORS                PIC X(40).
004600     05  FILLER                    PIC X(18).
004700*-----------------------------------------------------------------
004800
004900 FD  ROBOT-NEW-FILE
005000     LABEL RECORDS ARE STANDARD.
005100
005200 01  ROBOT-NEW-RECORD              PIC X(97).
005300*-----------------------------------------------------------------
005400
005500 FD  ROBOT-TRAN-FILE
005600     LABEL RECORDS ARE STANDARD.
005700
005800 01  ROBOT-TRAN-RECORD.
005900     05  RT-ACTION-CODE            PIC X(01).
006000         88  RT-ACTION-ADD             VALUE "A".
006100         88  RT-ACTION-STATUS-UPDATE   VALUE "S".
006200         88  RT-ACTION-COUNT-UPDATE    VALUE "O".
006300         88  RT-ACTION-DELETE          VALUE "D".
006400     05  RT-ROBOT-ID               PIC X(10).
006500     05  RT-ROBOT-STATUS           PIC X(12).
006600     05  RT-CURRENT-ORDER-ID       PIC X(10).
006700     05  RT-COMPLETED-ORDERS       PIC S9(07).
006800     05  RT-COMPLETED-ORDERS-PRES  PIC X(01).
006900         88  RT-COUNT-WAS-SUPPLIED     VALUE "Y".
007000     05  RT-ERRORS                 PIC X(40).
007100     05  RT-DATA-R REDEFINES RT-ERRORS.
007200         10  RT-ERRORS-TEXT        PIC X(40).
007300     05  FILLER                    PIC X(08).
007400*-----------------------------------------------------------------
007500
007600 FD  ROBOT-REJECT-FILE
007700     LABEL RECORDS ARE STANDARD.
007800
007900 01  ROBOT-REJECT-RECORD.
008000     05  RR-REJECTED-TRANSACTION   PIC X(89).
008100     05  RR-REJECT-REASON          PIC X(60).
008200*-----------------------------------------------------------------
008300
008400 FD  ROBOT-REPORT-FILE
008500     LABEL RECORDS ARE OMITTED.
008600
008700 01  ROBOT-REPORT-RECORD           PIC X(80).
008800*-----------------------------------------------------------------
