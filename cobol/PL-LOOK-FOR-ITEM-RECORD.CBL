000100*-----------------------------------------------------------------
000200*  PL-LOOK-FOR-ITEM-RECORD.CBL
000300*  Scans WS-INVENTORY-TABLE (WKINVTY.CBL) for ITEM-ID-SRCH.  Sets
000400*  FOUND-ITEM-RECORD and WS-INVENTORY-FOUND-IDX when located.
000500*-----------------------------------------------------------------
000600 LOOK-FOR-ITEM-RECORD.
000700
000800     MOVE "N" TO W-FOUND-ITEM-RECORD.
000900     MOVE ZERO TO WS-INVENTORY-FOUND-IDX.
001000     MOVE 1    TO WS-INVENTORY-SRCH-IDX.
001100
001200     PERFORM SEARCH-ONE-ITEM-ENTRY
001300         UNTIL WS-INVENTORY-SRCH-IDX > WS-INVENTORY-COUNT
001400            OR FOUND-ITEM-RECORD.
001500
001600 LOOK-FOR-ITEM-RECORD-EXIT.
001700     EXIT.
001800*-----------------------------------------------------------------
001900 SEARCH-ONE-ITEM-ENTRY.
002000
002100     IF INV-T-ITEM-ID (WS-INVENTORY-SRCH-IDX) = ITEM-ID-SRCH
002200         MOVE "Y" TO W-FOUND-ITEM-RECORD
002300         MOVE WS-INVENTORY-SRCH-IDX TO WS-INVENTORY-FOUND-IDX
002400     ELSE
002500         ADD 1 TO WS-INVENTORY-SRCH-IDX
002600     END-IF.
002700*-----------------------------------------------------------------
