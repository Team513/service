000100*-----------------------------------------------------------------
000200*  WKROBOT.CBL
000300*  Working-storage table the robot fleet master is loaded into
000400*  for the run, plus the flags and subscripts the
000500*  LOOK-FOR-ROBOT-RECORD search paragraph works against.  COPYed
000600*  by ROBOT-MAINTENANCE (owns the table, rewrites it) and
000700*  ORDER-PROCESSING (reads it to validate and to post
000800*  CURRENT-ORDER-ID, then rewrites it too).
000900*
001000*  History:
001100*    2009-01-05  J.PELLETIER  Written when ROBOT-FILE stopped
001200*                             being indexed - replaces the old
001300*                             READ ... INVALID KEY lookup with a
001400*                             table scan.  AWD-0288.
001500*-----------------------------------------------------------------
001600 01  WS-ROBOT-TABLE.
001700     05  WS-ROBOT-ENTRY OCCURS 0500 TIMES.
001800         10  ROB-T-ROBOT-ID            PIC X(10).
001900         10  ROB-T-ROBOT-STATUS        PIC X(12).
002000         10  ROB-T-CURRENT-ORDER-ID    PIC X(10).
002100         10  ROB-T-COMPLETED-ORDERS    PIC 9(07).
002200         10  ROB-T-ERRORS              PIC X(40).
002300         10  FILLER                    PIC X(05).
002400
002500 77  WS-ROBOT-COUNT                PIC 9(05) COMP.
002600 77  WS-ROBOT-SRCH-IDX             PIC 9(05) COMP.
002700 77  WS-ROBOT-FOUND-IDX            PIC 9(05) COMP.
002800
002900 01  W-FOUND-ROBOT-RECORD          PIC X.
003000     88  FOUND-ROBOT-RECORD            VALUE "Y".
003100
003200 01  ROBOT-ID-SRCH                 PIC X(10).
003300*-----------------------------------------------------------------
