000100*-----------------------------------------------------------------
000200*  SLINVTY.CBL
000300*  SELECTs for the stocked-item master, its transaction file, its
000400*  reject file and its end-of-job listing.  Line sequential.
000500*-----------------------------------------------------------------
000600     SELECT INVENTORY-FILE
000700            ASSIGN TO "INVTYOLD"
000800            ORGANIZATION IS LINE SEQUENTIAL.
000900
001000     SELECT INVENTORY-NEW-FILE
001100            ASSIGN TO "INVTYNEW"
001200            ORGANIZATION IS LINE SEQUENTIAL.
001300
001400     SELECT INVENTORY-TRAN-FILE
001500            ASSIGN TO "INVTYTRN"
001600            ORGANIZATION IS LINE SEQUENTIAL.
001700
001800     SELECT INVENTORY-REJECT-FILE
001900            ASSIGN TO "INVTYREJ"
002000            ORGANIZATION IS LINE SEQUENTIAL.
002100
002200     SELECT INVENTORY-REPORT-FILE
002300            ASSIGN TO "INVTYRPT"
002400            ORGANIZATION IS LINE SEQUENTIAL.
002500*-----------------------------------------------------------------
