000100*-----------------------------------------------------------------
000200*  PL-LOOK-FOR-ROBOT-RECORD.CBL
000300*  Scans WS-ROBOT-TABLE (WKROBOT.CBL) for ROBOT-ID-SRCH.  Sets
000400*  FOUND-ROBOT-RECORD and WS-ROBOT-FOUND-IDX when the entry is
000500*  located.  Replaces the old READ ... INVALID KEY test against
000600*  the indexed vendor file - the robot/item/order masters are
000700*  line-sequential now, so the table is searched in memory.
000800*-----------------------------------------------------------------
000900 LOOK-FOR-ROBOT-RECORD.
001000
001100     MOVE "N" TO W-FOUND-ROBOT-RECORD.
001200     MOVE ZERO TO WS-ROBOT-FOUND-IDX.
001300     MOVE 1    TO WS-ROBOT-SRCH-IDX.
001400
001500     PERFORM SEARCH-ONE-ROBOT-ENTRY
001600         UNTIL WS-ROBOT-SRCH-IDX > WS-ROBOT-COUNT
001700            OR FOUND-ROBOT-RECORD.
001800
001900 LOOK-FOR-ROBOT-RECORD-EXIT.
002000     EXIT.
002100*-----------------------------------------------------------------
002200 SEARCH-ONE-ROBOT-ENTRY.
002300
002400     IF ROB-T-ROBOT-ID (WS-ROBOT-SRCH-IDX) = ROBOT-ID-SRCH
002500         MOVE "Y" TO W-FOUND-ROBOT-RECORD
002600         MOVE WS-ROBOT-SRCH-IDX TO WS-ROBOT-FOUND-IDX
002700     ELSE
002800         ADD 1 TO WS-ROBOT-SRCH-IDX
002900     END-IF.
003000*-----------------------------------------------------------------
