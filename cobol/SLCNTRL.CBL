000100*-----------------------------------------------------------------
000200*  SLCNTRL.CBL
000300*  SELECT for the sequence-control file.  Line-sequential - this
000400*  shop's GnuCOBOL cut has no ISAM, so the old indexed
000500*  CONTROL-FILE (keyed on CTL-RECORD-ID) became a one-record
000600*  flat file instead.
000700*-----------------------------------------------------------------
000800     SELECT CONTROL-FILE
000900            ASSIGN TO "CTLFILE"
001000            ORGANIZATION IS LINE SEQUENTIAL.
001100*-----------------------------------------------------------------
