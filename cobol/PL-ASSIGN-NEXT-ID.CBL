000100*-----------------------------------------------------------------
000200*  PL-ASSIGN-NEXT-ID.CBL
000300*  Mints the next ROBOT-ID or ORDER-ID off CONTROL-RECORD, the
000400*  direct descendant of the old CONTROL-LAST-VOUCHER paragraph.
000500*  The counter is bumped in memory every time a new one is
000600*  asked for; CONTROL-RECORD is rewritten once at end of job by
000700*  the calling program's 970 paragraph, so a re-run of a failed
000800*  job never reissues a key already sitting on a master file.
000900*-----------------------------------------------------------------
001000 ASSIGN-NEXT-ROBOT-ID.
001100
001200     ADD 1 TO CTL-LAST-ROBOT-SEQ.
001300     MOVE "RBT"             TO WS-NEW-ID-PREFIX.
001400     MOVE CTL-LAST-ROBOT-SEQ TO WS-NEW-ID-SEQUENCE.
001500     MOVE WS-NEW-ID-OUT     TO ROB-ROBOT-ID.
001600
001700 ASSIGN-NEXT-ROBOT-ID-EXIT.
001800     EXIT.
001900*-----------------------------------------------------------------
002000 ASSIGN-NEXT-ORDER-ID.
002100
002200     ADD 1 TO CTL-LAST-ORDER-SEQ.
002300     MOVE "ORD"             TO WS-NEW-ID-PREFIX.
002400     MOVE CTL-LAST-ORDER-SEQ TO WS-NEW-ID-SEQUENCE.
002500     MOVE WS-NEW-ID-OUT     TO ORD-ORDER-ID.
002600
002700 ASSIGN-NEXT-ORDER-ID-EXIT.
002800     EXIT.
002900*-----------------------------------------------------------------
