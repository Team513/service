000100*-----------------------------------------------------------------
000200*  PLGENERAL.CBL
000300*  General-purpose paragraphs shared by the robot-dispatch batch
000400*  programs.  COPYed at the bottom of the PROCEDURE DIVISION, same
000500*  spot the old vendor/voucher programs copied PLGENERAL.CBL.
000600*-----------------------------------------------------------------
000700
000800 FOLD-STATUS-TO-UPPER.
000900
001000     INSPECT W-STATUS-TO-FOLD CONVERTING
001100        "abcdefghijklmnopqrstuvwxyz"
001200     TO      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001300*-----------------------------------------------------------------
001400
001500 DISPLAY-RUN-TOTALS.
001600
001700     DISPLAY "TRANSACTIONS ACCEPTED.......: " WS-ACCEPT-COUNT.
001800     DISPLAY "TRANSACTIONS REJECTED.......: " WS-REJECT-COUNT.
001900*-----------------------------------------------------------------
