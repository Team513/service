000100*-----------------------------------------------------------------
000200*  WKINVTY.CBL
000300*  Working-storage table the stocked-item master is loaded into
000400*  for the run, plus the flags and subscripts the
000500*  LOOK-FOR-ITEM-RECORD search paragraph works against.  COPYed
000600*  by INVENTORY-MAINTENANCE (owns the table, rewrites it) and
000700*  ORDER-PROCESSING (reads it to validate stock and posts the
000800*  decrement, then rewrites it too).
000900*
001000*  History:
001100*    2009-01-05  J.PELLETIER  Written when INVENTORY-FILE stopped
001200*                             being indexed.  AWD-0288.
001300*-----------------------------------------------------------------
001400 01  WS-INVENTORY-TABLE.
001500     05  WS-INVENTORY-ENTRY OCCURS 2000 TIMES.
001600         10  INV-T-ITEM-ID             PIC X(10).
001700         10  INV-T-ITEM-NAME           PIC X(30).
001800         10  INV-T-ITEM-STOCK          PIC 9(07).
001900         10  INV-T-ITEM-THRESHOLD      PIC 9(07).
002000         10  FILLER                    PIC X(05).
002100
002200 77  WS-INVENTORY-COUNT            PIC 9(05) COMP.
002300 77  WS-INVENTORY-SRCH-IDX         PIC 9(05) COMP.
002400 77  WS-INVENTORY-FOUND-IDX        PIC 9(05) COMP.
002500
002600 01  W-FOUND-ITEM-RECORD           PIC X.
002700     88  FOUND-ITEM-RECORD             VALUE "Y".
002800
002900 01  ITEM-ID-SRCH                  PIC X(10).
003000*-----------------------------------------------------------------
