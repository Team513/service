000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    inventory-maintenance.
000400 AUTHOR.        T. OKAFOR.
000500 INSTALLATION.  DISTRIBUTION CENTER 4 - WAREHOUSE SYSTEMS.
000600 DATE-WRITTEN.  11/20/2002.
000700 DATE-COMPILED.
000800 SECURITY.      UNAUTHORIZED DISCLOSURE SUBJECT TO DISCIPLINE.
000900*-----------------------------------------------------------------
001000*  INVENTORY-MAINTENANCE
001100*  Applies the nightly INVENTORY-TRAN-FILE against the stocked-
001200*  item master (INVENTORY-FILE) and writes the updated item
001300*  catalog to INVENTORY-NEW-FILE.  Three transaction types: add
001400*  an item, post a new stock level, delete an item.  Every
001500*  accepted item is also written to the end-of-job listing
001600*  (INVENTORY-REPORT-FILE); rejects go to INVENTORY-REJECT-FILE
001700*  with a one-line reason.
001800*
001900*  CHANGE LOG
002000*    11/20/2002  T.OKAFOR    Original cut for the automated
002100*                            picking project.  AWD-0119.
002200*    04/15/2003  M.SANGER    Added INV-ITEM-THRESHOLD so slotting
002300*                            could flag low stock; not enforced
002400*                            by this program, just carried.
002500*                            AWD-0140.
002600*    02/08/1999  T.OKAFOR    Y2K READINESS - reviewed, program
002700*                            carries no date fields.  No changes
002800*                            required.  AWD-0109.
002900*    09/14/2009  J.PELLETIER INVENTORY-FILE/-NEW-FILE re-cut as
003000*                            line sequential alongside ROBOT-FILE
003100*                            - load-to-table-and-scan CRUD in
003200*                            place of the indexed lookup.
003300*                            AWD-0288.
003400*    11/02/2010  R.NUSSBAUM  Add now rejects a duplicate item id
003500*                            instead of silently doubling the
003600*                            catalog entry.  AWD-0296.
003700*    04/02/2012  R.NUSSBAUM  End-of-job listing now shows the
003800*                            accept/reject totals under the item
003900*                            listing per audit request.  AWD-0301.
004000*    2016-05-03  R.NUSSBAUM  Transaction pass re-cut from a primed
004100*                            read ahead of a structured PERFORM
004200*                            UNTIL to one paragraph range,
004300*                            300-PROCESS-ONE-TRANSACTION THRU
004400*                            300-EXIT, that reads, dispatches and
004500*                            loops back on itself with GO TO -
004600*                            this is how the shop's older indexed-
004700*                            file CRUD always handled end of file,
004800*                            and audit asked that the three
004900*                            nightly maintenance steps read alike
005000*                            again.  AWD-0351.
005100*-----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*    TOP-OF-FORM carries over from the days INVENTORY-REPORT-FILE
005500*    printed on the line printer - a no-op on today's spooled
005600*    output but kept so SPECIAL-NAMES still matches the shop's
005700*    other nightly programs.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400*    One file set for the item master, its transaction file, its
006500*    reject file and its end-of-job listing - see SLINVTY.CBL.
006600     COPY "SLINVTY.CBL".
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100     COPY "FDINVTY.CBL".
007200
007300 WORKING-STORAGE SECTION.
007400
007500*    WKINVTY.CBL is the in-memory item table this program builds
007600*    at 200 and walks back out at 900 - same table layout
007700*    order-processing.cob loads fresh for its own cross-posting.
007800     COPY "WKINVTY.CBL".
007900     COPY "WSGENRL.CBL".
008000
008100*    One end-of-file switch per file this program opens for
008200*    itself - the old master at 200 and the transaction file at
008300*    300, below.
008400 01  W-EOF-INVTY-MASTR           PIC X VALUE "N".
008500     88  END-OF-INVTY-MASTR          VALUE "Y".
008600
008700 01  W-EOF-INVTY-TRAN            PIC X VALUE "N".
008800     88  END-OF-INVTY-TRAN           VALUE "Y".
008900
009000*    Set by whichever 3xx paragraph rejects the transaction in
009100*    hand - tested once, by 300 itself, after the EVALUATE.
009200 01  W-REJECT-THIS-ONE           PIC X VALUE "N".
009300     88  REJECT-THIS-ONE             VALUE "Y".
009400
009500 77  MSG-REJECT-REASON           PIC X(60).
009600
009700*    Heading line for INVENTORY-REPORT-FILE - written once, by
009800*    900, ahead of the detail lines 910 writes per accepted item.
009900 01  WS-HEADING-LINE.
010000     05  FILLER                  PIC X(14) VALUE "ITEM CATALOG".
010100     05  FILLER                  PIC X(66) VALUE SPACES.
010200
010300*    Not referenced by this cut - carried over from the run-date
010400*    stamp the shop's other batch programs keep in working
010500*    storage, in case a future change needs it on the listing.
010600 01  WS-RUN-DATE                 PIC 9(08).
010700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010800     05  WS-RUN-CCYY             PIC 9(04).
010900     05  WS-RUN-MM               PIC 9(02).
011000     05  WS-RUN-DD               PIC 9(02).
011100*-----------------------------------------------------------------
011200 PROCEDURE DIVISION.
011300
011400 000-MAIN-LOGIC.
011500
011600     PERFORM 100-INITIALIZATION.
011700     PERFORM 200-LOAD-INVENTORY-MASTER.
011800     PERFORM 290-OPEN-TRANSACTION-FILES.
011900     PERFORM 300-PROCESS-ONE-TRANSACTION THRU 300-EXIT.
012000     PERFORM 295-CLOSE-TRANSACTION-FILES.
012100     PERFORM 900-WRITE-NEW-INVENTORY-MASTER.
012200     PERFORM DISPLAY-RUN-TOTALS.
012300     PERFORM 999-END-OF-JOB.
012400     STOP RUN.
012500*-----------------------------------------------------------------
012600*    Accept/reject counters only - no control file on this
012700*    program, unlike order-processing.cob and robot-maintenance.
012800 100-INITIALIZATION.
012900
013000     MOVE ZERO TO WS-REJECT-COUNT WS-ACCEPT-COUNT.
013100*-----------------------------------------------------------------
013200*    Item table loaded read-ahead style - 210 does the READ, 220
013300*    stores the record and asks for the next one, so the loop
013400*    falls out the moment 210 sets END-OF-INVTY-MASTR.
013500 200-LOAD-INVENTORY-MASTER.
013600
013700     MOVE ZERO TO WS-INVENTORY-COUNT.
013800     OPEN INPUT INVENTORY-FILE.
013900
014000     PERFORM 210-READ-ONE-INVENTORY-RECORD.
014100     PERFORM 220-STORE-ONE-INVENTORY-RECORD
014200         UNTIL END-OF-INVTY-MASTR.
014300
014400     CLOSE INVENTORY-FILE.
014500*-----------------------------------------------------------------
014600 210-READ-ONE-INVENTORY-RECORD.
014700
014800     READ INVENTORY-FILE
014900         AT END SET END-OF-INVTY-MASTR TO TRUE
015000     END-READ.
015100*-----------------------------------------------------------------
015200*    Table columns mirror INVENTORY-RECORD field for field - see
015300*    WKINVTY.CBL.  WS-INVENTORY-COUNT doubles as both the running
015400*    total and the subscript for the row just stored.
015500 220-STORE-ONE-INVENTORY-RECORD.
015600
015700     ADD 1 TO WS-INVENTORY-COUNT.
015800     MOVE INV-ITEM-ID
015900         TO INV-T-ITEM-ID (WS-INVENTORY-COUNT).
016000     MOVE INV-ITEM-NAME
016100         TO INV-T-ITEM-NAME (WS-INVENTORY-COUNT).
016200     MOVE INV-ITEM-STOCK
016300         TO INV-T-ITEM-STOCK (WS-INVENTORY-COUNT).
016400     MOVE INV-ITEM-THRESHOLD
016500         TO INV-T-ITEM-THRESHOLD (WS-INVENTORY-COUNT).
016600     PERFORM 210-READ-ONE-INVENTORY-RECORD.
016700*-----------------------------------------------------------------
016800*    Item master is already loaded to its table by the time this
016900*    opens - only the transaction and reject files are left to
017000*    open before the pass can start.
017100 290-OPEN-TRANSACTION-FILES.
017200
017300     OPEN INPUT  INVENTORY-TRAN-FILE.
017400     OPEN OUTPUT INVENTORY-REJECT-FILE.
017500*-----------------------------------------------------------------
017600*    Closed before 900 rewrites the master - a reject file left
017700*    open would block the next step from reading it.
017800 295-CLOSE-TRANSACTION-FILES.
017900
018000     CLOSE INVENTORY-TRAN-FILE.
018100     CLOSE INVENTORY-REJECT-FILE.
018200*-----------------------------------------------------------------
018300*    2016-05-03 R.NUSSBAUM AWD-0351 - this paragraph now reads
018400*    its own next transaction, tests for end of file and falls
018500*    out to 300-EXIT with a GO TO, or dispatches and loops back
018600*    on itself with GO TO - see 000-MAIN-LOGIC, which now PERFORMs
018700*    this range THRU 300-EXIT instead of priming a read outside
018800*    and looping with PERFORM UNTIL.
018900 300-PROCESS-ONE-TRANSACTION.
019000
019100     PERFORM 305-READ-ONE-TRANSACTION.
019200     IF END-OF-INVTY-TRAN
019300*        Nothing left on INVENTORY-TRAN-FILE - fall out of the
019400*        range immediately rather than starting another dispatch.
019500         GO TO 300-EXIT
019600     END-IF.
019700
019800     MOVE "N" TO W-REJECT-THIS-ONE.
019900     MOVE SPACES TO MSG-REJECT-REASON.
020000
020100*    Three action codes this file carries - IT-ACTION-ADD,
020200*    -STOCK-UPDATE and -DELETE - a fourth value falls to OTHER
020300*    and is rejected outright.
020400     EVALUATE TRUE
020500         WHEN IT-ACTION-ADD
020600             PERFORM 310-APPLY-ADD
020700         WHEN IT-ACTION-STOCK-UPDATE
020800             PERFORM 320-APPLY-STOCK-UPDATE
020900         WHEN IT-ACTION-DELETE
021000             PERFORM 330-APPLY-DELETE
021100         WHEN OTHER
021200             MOVE "Y" TO W-REJECT-THIS-ONE
021300             MOVE "UNKNOWN TRANSACTION ACTION CODE"
021400                 TO MSG-REJECT-REASON
021500     END-EVALUATE.
021600
021700*    Every 3xx paragraph above only ever sets W-REJECT-THIS-ONE -
021800*    the actual reject write happens once, here, so the reason
021900*    text and the original transaction image only get written
022000*    together in one place.
022100     IF REJECT-THIS-ONE
022200         PERFORM 380-WRITE-REJECT-RECORD
022300     END-IF.
022400
022500*    Back to the top of this same paragraph for the next
022600*    transaction - see the EOF test above.
022700     GO TO 300-PROCESS-ONE-TRANSACTION.
022800
022900 300-EXIT.
023000     EXIT.
023100*-----------------------------------------------------------------
023200 305-READ-ONE-TRANSACTION.
023300
023400     READ INVENTORY-TRAN-FILE
023500         AT END SET END-OF-INVTY-TRAN TO TRUE
023600     END-READ.
023700*-----------------------------------------------------------------
023800*    Duplicate item ID is the only thing that can reject an add -
023900*    see the 2010-11-02 change-log entry above.
024000 310-APPLY-ADD.
024100
024200     MOVE IT-ITEM-ID TO ITEM-ID-SRCH.
024300     PERFORM LOOK-FOR-ITEM-RECORD.
024400
024500     IF FOUND-ITEM-RECORD
024600         MOVE "Y" TO W-REJECT-THIS-ONE
024700         MOVE "ITEM ID ALREADY ON FILE"
024800             TO MSG-REJECT-REASON
024900     END-IF.
025000
025100     IF NOT REJECT-THIS-ONE
025200         ADD 1 TO WS-INVENTORY-COUNT
025300         MOVE IT-ITEM-ID
025400             TO INV-T-ITEM-ID (WS-INVENTORY-COUNT)
025500         MOVE IT-ITEM-NAME
025600             TO INV-T-ITEM-NAME (WS-INVENTORY-COUNT)
025700         MOVE IT-ITEM-STOCK
025800             TO INV-T-ITEM-STOCK (WS-INVENTORY-COUNT)
025900         MOVE IT-ITEM-THRESHOLD
026000             TO INV-T-ITEM-THRESHOLD (WS-INVENTORY-COUNT)
026100         ADD 1 TO WS-ACCEPT-COUNT
026200     END-IF.
026300*-----------------------------------------------------------------
026400*    Stock update replaces the whole stock quantity outright - it
026500*    is not an add-to or subtract-from, the transaction carries
026600*    the new on-hand count as posted by the picking floor.
026700 320-APPLY-STOCK-UPDATE.
026800
026900     MOVE IT-ITEM-ID TO ITEM-ID-SRCH.
027000     PERFORM LOOK-FOR-ITEM-RECORD.
027100
027200     IF NOT FOUND-ITEM-RECORD
027300         MOVE "Y" TO W-REJECT-THIS-ONE
027400         MOVE "ITEM NOT ON FILE FOR STOCK UPDATE"
027500             TO MSG-REJECT-REASON
027600     END-IF.
027700
027800     IF NOT REJECT-THIS-ONE
027900         MOVE IT-ITEM-STOCK
028000             TO INV-T-ITEM-STOCK (WS-INVENTORY-FOUND-IDX)
028100         ADD 1 TO WS-ACCEPT-COUNT
028200     END-IF.
028300*-----------------------------------------------------------------
028400*    Unlike order-processing.cob's soft-delete on the order
028500*    table, this program still removes the row outright - 335
028600*    closes the gap in WS-INVENTORY-ENTRY right away.
028700 330-APPLY-DELETE.
028800
028900     MOVE IT-ITEM-ID TO ITEM-ID-SRCH.
029000     PERFORM LOOK-FOR-ITEM-RECORD.
029100
029200     IF NOT FOUND-ITEM-RECORD
029300         MOVE "Y" TO W-REJECT-THIS-ONE
029400         MOVE "ITEM NOT ON FILE FOR DELETE"
029500             TO MSG-REJECT-REASON
029600     END-IF.
029700
029800     IF NOT REJECT-THIS-ONE
029900         PERFORM 335-REMOVE-ITEM-TABLE-ENTRY
030000         ADD 1 TO WS-ACCEPT-COUNT
030100     END-IF.
030200*-----------------------------------------------------------------
030300*    Every entry below the deleted row shifts up one slot and the
030400*    count drops by one - the table never carries a hole.
030500 335-REMOVE-ITEM-TABLE-ENTRY.
030600
030700     PERFORM 336-SHIFT-ONE-ITEM-ENTRY-DOWN
030800         VARYING WS-INVENTORY-SRCH-IDX
030900         FROM WS-INVENTORY-FOUND-IDX BY 1
031000         UNTIL WS-INVENTORY-SRCH-IDX NOT < WS-INVENTORY-COUNT.
031100     SUBTRACT 1 FROM WS-INVENTORY-COUNT.
031200*-----------------------------------------------------------------
031300 336-SHIFT-ONE-ITEM-ENTRY-DOWN.
031400
031500     MOVE WS-INVENTORY-ENTRY (WS-INVENTORY-SRCH-IDX + 1)
031600         TO WS-INVENTORY-ENTRY (WS-INVENTORY-SRCH-IDX).
031700*-----------------------------------------------------------------
031800*    One reject record per rejected transaction - the original
031900*    image plus whatever reason text the rejecting 3xx paragraph
032000*    left in MSG-REJECT-REASON.
032100 380-WRITE-REJECT-RECORD.
032200
032300     MOVE INVENTORY-TRAN-RECORD TO IR-REJECTED-TRANSACTION.
032400     MOVE MSG-REJECT-REASON     TO IR-REJECT-REASON.
032500     WRITE INVENTORY-REJECT-RECORD.
032600     ADD 1 TO WS-REJECT-COUNT.
032700*-----------------------------------------------------------------
032800*    New master and listing are written together, in table order,
032900*    after every transaction has been posted.
033000 900-WRITE-NEW-INVENTORY-MASTER.
033100
033200     OPEN OUTPUT INVENTORY-NEW-FILE.
033300     OPEN OUTPUT INVENTORY-REPORT-FILE.
033400
033500     MOVE WS-HEADING-LINE TO INVENTORY-REPORT-RECORD.
033600     WRITE INVENTORY-REPORT-RECORD.
033700
033800     PERFORM 910-WRITE-ONE-ITEM-ENTRY
033900         VARYING WS-INVENTORY-SRCH-IDX FROM 1 BY 1
034000         UNTIL WS-INVENTORY-SRCH-IDX > WS-INVENTORY-COUNT.
034100
034200     CLOSE INVENTORY-NEW-FILE.
034300     CLOSE INVENTORY-REPORT-FILE.
034400*-----------------------------------------------------------------
034500*    Writes both the new master row and its own listing line -
034600*    per the 2012-04-02 change, the totals line (960-equivalent
034700*    DISPLAY at 999 below) carries the accept/reject counts.
034800 910-WRITE-ONE-ITEM-ENTRY.
034900
035000     MOVE SPACES TO INVENTORY-RECORD.
035100     MOVE INV-T-ITEM-ID (WS-INVENTORY-SRCH-IDX)
035200         TO INV-ITEM-ID.
035300     MOVE INV-T-ITEM-NAME (WS-INVENTORY-SRCH-IDX)
035400         TO INV-ITEM-NAME.
035500     MOVE INV-T-ITEM-STOCK (WS-INVENTORY-SRCH-IDX)
035600         TO INV-ITEM-STOCK.
035700     MOVE INV-T-ITEM-THRESHOLD (WS-INVENTORY-SRCH-IDX)
035800         TO INV-ITEM-THRESHOLD.
035900     WRITE INVENTORY-NEW-RECORD FROM INVENTORY-RECORD.
036000
036100     MOVE SPACES TO INVENTORY-REPORT-RECORD.
036200     STRING INV-ITEM-ID           DELIMITED BY SIZE
036300            " "                   DELIMITED BY SIZE
036400            INV-ITEM-NAME         DELIMITED BY SIZE
036500            " STOCK "             DELIMITED BY SIZE
036600            INV-ITEM-STOCK        DELIMITED BY SIZE
036700            " THRESHOLD "         DELIMITED BY SIZE
036800            INV-ITEM-THRESHOLD    DELIMITED BY SIZE
036900         INTO INVENTORY-REPORT-RECORD
037000     END-STRING.
037100     WRITE INVENTORY-REPORT-RECORD.
037200*-----------------------------------------------------------------
037300 999-END-OF-JOB.
037400
037500     DISPLAY "INVENTORY-MAINTENANCE RUN COMPLETE".
037600*-----------------------------------------------------------------
037700*  Shared utility paragraphs - see PLGENERAL.CBL and
037800*  PL-LOOK-FOR-ITEM-RECORD.CBL.
037900*-----------------------------------------------------------------
038000*    LOOK-FOR-ITEM-RECORD is the same straight-line table search
038100*    idiom order-processing.cob uses against its own item table.
038200     COPY "PLGENERAL.CBL".
038300     COPY "PL-LOOK-FOR-ITEM-RECORD.CBL".
038400
