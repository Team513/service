000100*-----------------------------------------------------------------
000200*  FDCNTRL.CBL
000300*  FD / record layout for the sequence-control file.  One physical
000400*  record, carrying the last robot-id and order-id numbers issued.
000500*  Robot-dispatch programs read this record at start of run, work
000600*  from the in-memory copy, and rewrite it once at end of job so a
000700*  re-run never reissues a key already on a master file.
000800*
000900*  History:
001000*    1989-04-02  R.NUSSBAUM   Original CONTROL-FILE, one field
001100*                             (last voucher number issued).
001200*    2002-11-14  T.OKAFOR     Re-cut for the automated-picking
001300*                             project - added LAST-ROBOT-SEQ and
001400*                             LAST-ORDER-SEQ, dropped the voucher
001500*                             field.  Ticket AWD-0118.
001600*-----------------------------------------------------------------
001700 FD  CONTROL-FILE
001800     LABEL RECORDS ARE STANDARD.
001900
002000 01  CONTROL-RECORD.
002100     05  CTL-RECORD-ID             PIC X(02).
002200         88  CTL-ONLY-RECORD           VALUE "01".
002300     05  CTL-LAST-ROBOT-SEQ        PIC 9(07).
002400     05  CTL-LAST-ORDER-SEQ        PIC 9(07).
002500     05  CTL-LAST-RUN-DATE         PIC 9(08).
002600     05  CTL-LAST-RUN-DATE-R REDEFINES CTL-LAST-RUN-DATE.
002700         10  CTL-LAST-RUN-CCYY     PIC 9(04).
002800         10  CTL-LAST-RUN-MM       PIC 9(02).
002900         10  CTL-LAST-RUN-DD       PIC 9(02).
003000     05  FILLER                    PIC X(20).
003100*-----------------------------------------------------------------
