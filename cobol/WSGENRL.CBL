000100*-----------------------------------------------------------------
000200*  WSGENRL.CBL
000300*  Working-storage for the shared paragraphs in PLGENERAL.CBL.
000400*-----------------------------------------------------------------
000500 01  W-STATUS-TO-FOLD               PIC X(12).
000600
000700 77  WS-REJECT-COUNT                PIC 9(05) COMP.
000800 77  WS-ACCEPT-COUNT                PIC 9(05) COMP.
000900
001000*  Work area PL-ASSIGN-NEXT-ID.CBL builds a freshly-minted key
001100*  into - one 3-letter prefix plus the 7-digit zero-padded
001200*  sequence number out of CONTROL-RECORD.  WS-NEW-ID-OUT is what
001300*  the caller MOVEs on into ROB-ROBOT-ID or ORD-ORDER-ID.
001400 01  WS-NEW-ID-WORK.
001500     05  WS-NEW-ID-PREFIX            PIC X(03).
001600     05  WS-NEW-ID-SEQUENCE          PIC 9(07).
001700 01  WS-NEW-ID-OUT REDEFINES WS-NEW-ID-WORK
001800                                     PIC X(10).
001900*-----------------------------------------------------------------
